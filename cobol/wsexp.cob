000100*****************************************
000200*                                       *
000300*  RECORD DEFINITION FOR EXPENSE ENTRY  *
000400*        (IN-MEMORY TABLE ELEMENT)      *
000500*    POSTING ORDER IS THE ONLY KEY      *
000600*****************************************
000700*  FIELD WIDTH 147 BYTES, PADDED TO 151 BY FILLER.
000800*
000900* 03/02/26 VBC - CREATED, SPLIT OFF OLD PY-PAY-RECORD SHAPE
001000*                FOR THE CASHLEH LEDGER REBUILD.
001100* 11/02/26 VBC - ADDED EXP-CATEGORY PER TICKET LE-014.
001200* 30/03/26 VBC - DROPPED LE-EXPENSE-HEADER - NO CALLER
001300*                EVER BUILT OR READ A HEADER RECORD FOR
001400*                THIS TABLE, TICKET LE-030.
001500*
001600 01  LE-EXPENSE-RECORD.
001700     03  EXP-DESC            PIC X(100).
001800     03  EXP-AMOUNT          PIC S9(7)V99.
001900     03  EXP-DATE            PIC 9(8).
002000     03  EXP-CATEGORY        PIC X(30).
002100     03  FILLER              PIC X(4).
002200*
