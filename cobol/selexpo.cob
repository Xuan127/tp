000100*    SELECT CLAUSE FOR THE EXPENSE LISTING REPORT.
000200* 24/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000300     SELECT EXPENSE-LISTING-FILE  ASSIGN TO "EXPLSTOUT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS   IS WS-EXP-OUT-STATUS.
