000100 IDENTIFICATION              DIVISION.
000200*
000300     PROGRAM-ID.             LE025.
000400     AUTHOR.                 D K PATEL.
000500     INSTALLATION.           APPLEWOOD COMPUTERS - CASHLEH.
000600     DATE-WRITTEN.           08/09/86.
000700     DATE-COMPILED.
000800     SECURITY.               COPYRIGHT (C) 2026, V B COEN.
000900                              GNU GENERAL PUBLIC LICENSE -
001000                              SEE FILE COPYING.
001100*
001200*    REMARKS.  INCOME TABLE SERVICES - ADD / DELETE BY
001300*    INDEX / GET BY INDEX / COUNT / TOTAL AGAINST THE
001400*    IN-MEMORY INCOME STATEMENT TABLE.  CALLED BY LE010
001500*    ONCE PER INCOME TRANSACTION AND AGAIN BY LE030 WHEN
001600*    IT BUILDS THE COMBINED FINANCIAL STATEMENT.
001700*
001800*    CALLED MODULES.        NONE.
001900*    CALLING MODULES.       LE010, LE030.
002000*
002100*------------------------------------------------------
002200*  CHANGE LOG
002300*------------------------------------------------------
002400* 08/09/86 DKP - 0.01 CREATED AS THE CASH BOOK INCOME
002500*                     LEDGER TABLE SERVICE FOR THE
002600*                     APPLEWOOD LEDGER ENTRY (LE) JOB
002700*                     SERIES - SAME VERB-SWITCH SHAPE
002800*                     AS LE020 SO THE TWO STATEMENTS
002900*                     ARE MAINTAINED THE SAME WAY.
003000* 19/06/90 PJS - 0.02 TABLE SIZE RAISED FROM 200 TO 500
003100*                     ENTRIES PER RUN AS THE INCOME
003200*                     SHEETS GREW.
003300* 02/12/98 VBC - 0.03 Y2K REMEDIATION - STORED DATE
003400*                     FIELDS EXPANDED TO A 4-DIGIT
003500*                     CENTURY, NO WINDOWING USED.
003600* 26/01/26 VBC - 1.00 REBUILT FOR THE CASHLEH LEDGER
003700*                     REBUILD - SAME VERB-SWITCH SHAPE
003800*                     AS LE020 SO THE TWO STATEMENTS
003900*                     ARE MAINTAINED THE SAME WAY.
004000* 10/02/26 VBC - 1.01 ADDED LE25-MISSING-TXN CONDITION,
004100*                     SET WHEN THE INDEX PASSED TO
004200*                     DELETE OR GET IS OUT OF RANGE.
004300* 18/02/26 VBC - 1.02 ADD DEFAULTS INC-ONE-TIME TO "Y"
004400*                     WHEN THE CALLER PASSES SPACES,
004500*                     TICKET LE-018.
004600* 26/02/26 VBC - 1.03 CATEGORY DEFAULTS TO "-" ON ADD
004700*                     WHEN THE CALLER PASSES SPACES,
004800*                     TICKET LE-017.
004900*------------------------------------------------------
005000*
005100 ENVIRONMENT                 DIVISION.
005200*
005300 CONFIGURATION               SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS AMOUNT-CLASS IS "0" THRU "9".
005700*
005800 INPUT-OUTPUT                SECTION.
005900*
006000 DATA                        DIVISION.
006100*
006200 WORKING-STORAGE             SECTION.
006300*
006400 77  PROG-NAME           PIC X(15) VALUE "LE025 (1.03)".
006500 77  WS-SHIFT-COUNT      PIC 9(3) COMP VALUE ZERO.
006600*
006700*    EXPANSION / ALTERNATE VIEW FIELDS - NOT ALL IN USE
006800*    YET, KEPT FOR THE NEXT DISPLAY-FORMAT TICKET.
006900 01  LE25-SWITCH-AREA         PIC X.
007000 01  LE25-SWITCH-NUMERIC REDEFINES LE25-SWITCH-AREA PIC 9.
007100 01  WS-SCRATCH-DATE          PIC X(8).
007200 01  WS-SCRATCH-DATE-PARTS REDEFINES WS-SCRATCH-DATE.
007300     03  WS-SCRATCH-CCYY      PIC 9(4).
007400     03  WS-SCRATCH-MM        PIC 9(2).
007500     03  WS-SCRATCH-DD        PIC 9(2).
007600 01  WS-SCRATCH-NUMERIC  REDEFINES WS-SCRATCH-DATE PIC 9(8).
007700*
007800 LINKAGE                     SECTION.
007900*
008000 01  LE25-CONTROL.
008100     03  LE25-FUNCTION        PIC X.
008200         88  LE25-FN-ADD          VALUE "A".
008300         88  LE25-FN-DELETE       VALUE "D".
008400         88  LE25-FN-GET          VALUE "G".
008500         88  LE25-FN-COUNT        VALUE "C".
008600         88  LE25-FN-TOTAL        VALUE "T".
008700     03  LE25-INDEX           PIC 9(3).
008800     03  FILLER               PIC X(4).
008900 COPY "WSINC.COB".
009000 COPY "WSINCTAB.COB".
009100*
009200 PROCEDURE DIVISION  USING LE25-CONTROL
009300                            LE-INCOME-RECORD
009400                            LE-INCOME-TABLE.
009500*===================================================
009600*
009700 MAIN.
009800     IF       LE25-FN-ADD       GO TO B010-ADD-INCOME.
009900     IF       LE25-FN-DELETE    GO TO B020-DELETE-INCOME.
010000     IF       LE25-FN-GET       GO TO B030-GET-INCOME.
010100     IF       LE25-FN-COUNT     GO TO B040-COUNT-INCOME.
010200     IF       LE25-FN-TOTAL     GO TO B050-TOTAL-INCOME.
010300     GO       TO MAIN-EXIT.
010400*
010500 B010-ADD-INCOME.
010600     SET      LE25-TXN-FOUND TO TRUE.
010700     ADD      1 TO LE-INC-COUNT.
010800     SET      LE-INC-IDX TO LE-INC-COUNT.
010900     MOVE     INC-DESC   TO LE-INC-T-DESC (LE-INC-IDX).
011000     MOVE     INC-AMOUNT TO LE-INC-T-AMOUNT (LE-INC-IDX).
011100     MOVE     INC-DATE   TO LE-INC-T-DATE (LE-INC-IDX).
011200     IF       INC-ONE-TIME = SPACE
011300              MOVE "Y" TO LE-INC-T-ONE-TIME (LE-INC-IDX)
011400     ELSE
011500              MOVE INC-ONE-TIME
011600                TO LE-INC-T-ONE-TIME (LE-INC-IDX)
011700     END-IF.
011800     IF       INC-CATEGORY = SPACES
011900              MOVE "-" TO LE-INC-T-CATEGORY (LE-INC-IDX)
012000     ELSE
012100              MOVE INC-CATEGORY
012200                TO LE-INC-T-CATEGORY (LE-INC-IDX)
012300     END-IF.
012400     ADD      INC-AMOUNT TO LE-INC-TOTAL.
012500     GO       TO MAIN-EXIT.
012600*
012700 B020-DELETE-INCOME.
012800     IF       LE25-INDEX < 1 OR LE25-INDEX > LE-INC-COUNT
012900              SET LE25-MISSING-TXN TO TRUE
013000              GO TO B020-EXIT.
013100     SET      LE25-TXN-FOUND TO TRUE.
013200     SET      LE-INC-IDX TO LE25-INDEX.
013300     SUBTRACT LE-INC-T-AMOUNT (LE-INC-IDX) FROM LE-INC-TOTAL.
013400     IF       LE25-INDEX < LE-INC-COUNT
013500              PERFORM B021-SHIFT-DOWN THRU B021-EXIT
013600                 VARYING LE-INC-IDX FROM LE25-INDEX BY 1
013700                 UNTIL LE-INC-IDX NOT < LE-INC-COUNT
013800     END-IF.
013900     SUBTRACT 1 FROM LE-INC-COUNT.
014000     GO       TO MAIN-EXIT.
014100 B020-EXIT.
014200     EXIT.
014300*
014400 B021-SHIFT-DOWN.
014500     ADD      1 TO WS-SHIFT-COUNT.
014600     MOVE     LE-INC-ENTRIES (LE-INC-IDX + 1)
014700       TO     LE-INC-ENTRIES (LE-INC-IDX).
014800 B021-EXIT.
014900     EXIT.
015000*
015100 B030-GET-INCOME.
015200     IF       LE25-INDEX < 1 OR LE25-INDEX > LE-INC-COUNT
015300              SET LE25-MISSING-TXN TO TRUE
015400              GO TO B030-EXIT.
015500     SET      LE25-TXN-FOUND TO TRUE.
015600     SET      LE-INC-IDX TO LE25-INDEX.
015700     MOVE     LE-INC-T-DESC (LE-INC-IDX)      TO INC-DESC.
015800     MOVE     LE-INC-T-AMOUNT (LE-INC-IDX)    TO INC-AMOUNT.
015900     MOVE     LE-INC-T-DATE (LE-INC-IDX)      TO INC-DATE.
016000     MOVE     LE-INC-T-ONE-TIME (LE-INC-IDX)  TO INC-ONE-TIME.
016100     MOVE     LE-INC-T-CATEGORY (LE-INC-IDX)  TO INC-CATEGORY.
016200 B030-EXIT.
016300     EXIT.
016400*
016500 B040-COUNT-INCOME.
016600     MOVE     LE-INC-COUNT TO LE25-INDEX.
016700     GO       TO MAIN-EXIT.
016800*
016900 B050-TOTAL-INCOME.
017000*    LE-INC-TOTAL IS MAINTAINED AS ENTRIES ARE ADDED
017100*    AND DELETED - NOTHING FURTHER TO COMPUTE HERE.
017200     CONTINUE.
017300*
017400 MAIN-EXIT.
017500     EXIT     PROGRAM.
