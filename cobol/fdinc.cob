000100*    FD FOR THE INCOME INPUT FILE - ONE INCOME
000200*    ENTRY PER LINE, DESC / AMOUNT / DATE /
000300*    ONE-TIME FLAG / CATEGORY, COMMA DELIMITED.
000400* 23/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000500 FD  INCOME-IN-FILE.
000600 01  INCOME-IN-RECORD.
000700     03  INC-IN-DESC         PIC X(100).
000800     03  INC-IN-AMOUNT       PIC X(11).
000900     03  INC-IN-DATE         PIC X(8).
001000     03  INC-IN-ONE-TIME     PIC X(1).
001100     03  INC-IN-CATEGORY     PIC X(30).
001200     03  FILLER              PIC X(2).
