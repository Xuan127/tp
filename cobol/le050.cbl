000100 IDENTIFICATION              DIVISION.
000200*
000300     PROGRAM-ID.             LE050.
000400     AUTHOR.                 S J WALLIS.
000500     INSTALLATION.           APPLEWOOD COMPUTERS - CASHLEH.
000600     DATE-WRITTEN.           14/02/89.
000700     DATE-COMPILED.
000800     SECURITY.               COPYRIGHT (C) 2026, V B COEN.
000900                              GNU GENERAL PUBLIC LICENSE -
001000                              SEE FILE COPYING.
001100*
001200*    REMARKS.  EXPENSE LISTING REPORT.  USES RW (REPORT
001300*    WRITER) FOR PAGE CONTROL.  STARTED FROM THE OLD
001400*    PYRGSTR CHECK REGISTER SHAPE BUT THE INPUT IS THE
001500*    IN-MEMORY EXPENSE TABLE PASSED BY LE010, NOT AN
001600*    INDEXED CHECK FILE.
001700*
001800*    CALLED MODULES.        NONE.
001900*    CALLING MODULES.       LE010.
002000*
002100*    FILES USED.            EXPLIST.OUT (EXPENSE-LISTING-OUT).
002200*
002300*------------------------------------------------------
002400*  CHANGE LOG
002500*------------------------------------------------------
002600* 14/02/89 SJW - 0.01 CREATED AS THE CASH BOOK EXPENSE
002700*                     LISTING REPORT FOR THE APPLEWOOD
002800*                     LEDGER ENTRY (LE) JOB SERIES,
002900*                     STARTED CODING FROM THE OLD PYRGSTR
003000*                     CHECK REGISTER, PRINTED TO THE
003100*                     LINE PRINTER VIA RW.
003200* 16/05/94 PJS - 0.02 PAGE LIMIT RAISED FROM 48 TO 56
003300*                     LINES FOR THE NEW LASER FORMS.
003400* 21/09/98 VBC - 0.03 Y2K REMEDIATION - REPORT DATE
003500*                     FIELDS EXPANDED TO A 4-DIGIT
003600*                     CENTURY, NO WINDOWING USED.
003700* 02/02/26 VBC - 1.00 REBUILT FOR THE CASHLEH LEDGER
003800*                     REBUILD, STARTED CODING FROM THE
003900*                     OLD PYRGSTR CHECK REGISTER.
004000* 14/02/26 VBC - 1.01 DROPPED THE CUPS PRINT SPOOL CALL
004100*                     AND TERMINAL SIZING CHECKS - THIS
004200*                     IS A SEQUENTIAL TEXT REPORT, NOT A
004300*                     PRINTER REPORT, TICKET LE-012.
004400* 21/02/26 VBC - 1.02 TOTAL LINE NOW PRINTS ONCE UP
004500*                     FRONT, NOT AS A TRAILING CONTROL
004600*                     FOOTING, TO MATCH THE LEDGER
004700*                     LISTING FORMAT, TICKET LE-020.
004800* 30/03/26 VBC - 1.03 ADDED THE MISSING WS-EXP-OUT-STATUS
004900*                     FILE STATUS FIELD NAMED BY SELEXPO'S
005000*                     SELECT CLAUSE - IT WAS REFERENCED
005100*                     BUT NEVER DECLARED, TICKET LE-028.
005200* 05/04/26 VBC - 1.04 DETAIL LINE NOW TRIMS THE
005300*                     DESCRIPTION AND CATEGORY TO THEIR
005400*                     SIGNIFICANT LENGTH BEFORE STRINGING -
005500*                     THE OLD DELIMITED BY SIZE MOVE WAS
005600*                     COPYING THE FULL 100/30-BYTE FIELD
005700*                     WIDTH INCLUDING TRAILING SPACES INTO
005800*                     EVERY PRINTED LINE, TICKET LE-032.
005900*------------------------------------------------------
006000*
006100 ENVIRONMENT                 DIVISION.
006200*
006300 CONFIGURATION               SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS AMOUNT-CLASS IS "0" THRU "9".
006700*
006800 INPUT-OUTPUT                SECTION.
006900 FILE-CONTROL.
007000 COPY "SELEXPO.COB".
007100*
007200 DATA                        DIVISION.
007300*
007400 FILE                        SECTION.
007500 COPY "FDEXPO.COB".
007600*
007700 WORKING-STORAGE             SECTION.
007800*
007900 77  PROG-NAME           PIC X(15) VALUE "LE050 (1.04)".
008000 77  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
008100 77  WS-LINE-COUNT       PIC 9(3) COMP VALUE ZERO.
008200*
008300 01  WS-EXP-OUT-STATUS        PIC XX.
008400     88  WS-EXP-OUT-OK           VALUE "00".
008500*
008600 01  WS-HEADER-TEXT           PIC X(120).
008700 01  WS-DETAIL-TEXT           PIC X(180).
008800*
008900 01  WS-TOTAL-EDIT            PIC Z,ZZZ,ZZ9.99.
009000 01  WS-AMOUNT-EDIT           PIC ZZZ,ZZ9.99.
009100 01  WS-LINE-NO-EDIT          PIC ZZ9.
009200*
009300 01  WS-DATE-NUM              PIC 9(8).
009400 01  WS-DATE-PARTS REDEFINES WS-DATE-NUM.
009500     03  WS-DATE-CCYY         PIC 9(4).
009600     03  WS-DATE-MM           PIC 9(2).
009700     03  WS-DATE-DD           PIC 9(2).
009800 01  WS-DATE-NUM-ALT REDEFINES WS-DATE-NUM PIC X(8).
009900 01  WS-DATE-DISPLAY          PIC X(10).
010000*
010100 01  WS-CATEGORY-DISPLAY      PIC X(30).
010200*
010300*    WORK AREAS FOR TRIMMING THE DESCRIPTION AND CATEGORY
010400*    TO THEIR SIGNIFICANT LENGTH BEFORE STRINGING - AVOIDS
010500*    PRINTING A FIELD'S TRAILING SPACES ON EVERY LINE.
010600 01  WS-DESC-WORK              PIC X(100).
010700 01  WS-DESC-LEN               PIC 9(3) COMP.
010800 01  WS-CAT-LEN                PIC 9(3) COMP.
010900*
011000 01  WS-TOTAL-WORK             PIC S9(9)V99.
011100 01  WS-TOTAL-WORK-ALT REDEFINES WS-TOTAL-WORK PIC S9(11).
011200*
011300 LINKAGE                     SECTION.
011400*
011500 COPY "WSEXPTAB.COB".
011600*
011700 REPORT SECTION.
011800*
011900 RD  EXPENSE-LISTING-REPORT
012000     CONTROL      FINAL
012100     PAGE LIMIT   WS-PAGE-LINES
012200     HEADING      1
012300     FIRST DETAIL 2
012400     LAST  DETAIL WS-PAGE-LINES.
012500*
012600 01  LE-EXP-HEAD   TYPE PAGE HEADING.
012700     03  LINE 1.
012800         05  COL 1   PIC X(120)  SOURCE WS-HEADER-TEXT.
012900*
013000 01  LE-EXP-DETAIL   TYPE IS DETAIL.
013100     03  LINE + 1.
013200         05  COL 1   PIC X(180) SOURCE WS-DETAIL-TEXT.
013300*
013400 PROCEDURE DIVISION  USING LE-EXPENSE-TABLE.
013500*===================================================
013600*
013700 AA000-MAIN.
013800     OPEN     OUTPUT EXPENSE-LISTING-FILE.
013900     MOVE     LE-EXP-TOTAL TO WS-TOTAL-EDIT.
014000     STRING   "The current sum of all your expenses "
014100              "amounts to: " DELIMITED BY SIZE
014200              WS-TOTAL-EDIT  DELIMITED BY SIZE
014300         INTO WS-HEADER-TEXT.
014400     INITIATE EXPENSE-LISTING-REPORT.
014500     IF       LE-EXP-COUNT > ZERO
014600              PERFORM AA050-REPORT-EXPENSES THRU AA050-EXIT
014700                 VARYING LE-EXP-IDX FROM 1 BY 1
014800                 UNTIL LE-EXP-IDX > LE-EXP-COUNT
014900     END-IF.
015000     TERMINATE EXPENSE-LISTING-REPORT.
015100     CLOSE    EXPENSE-LISTING-FILE.
015200     GO       TO AA000-EXIT.
015300*
015400 AA050-REPORT-EXPENSES.
015500     ADD      1 TO WS-LINE-COUNT.
015600     MOVE     WS-LINE-COUNT TO WS-LINE-NO-EDIT.
015700     MOVE     LE-EXP-T-AMOUNT (LE-EXP-IDX) TO WS-AMOUNT-EDIT.
015800     MOVE     LE-EXP-T-DATE (LE-EXP-IDX)   TO WS-DATE-NUM.
015900     STRING   WS-DATE-CCYY DELIMITED BY SIZE
016000              "-"          DELIMITED BY SIZE
016100              WS-DATE-MM   DELIMITED BY SIZE
016200              "-"          DELIMITED BY SIZE
016300              WS-DATE-DD   DELIMITED BY SIZE
016400         INTO WS-DATE-DISPLAY.
016500     IF       LE-EXP-T-CATEGORY (LE-EXP-IDX) = SPACES
016600              MOVE "-" TO WS-CATEGORY-DISPLAY
016700     ELSE
016800              MOVE LE-EXP-T-CATEGORY (LE-EXP-IDX)
016900                TO WS-CATEGORY-DISPLAY
017000     END-IF.
017100     MOVE     LE-EXP-T-DESC (LE-EXP-IDX) TO WS-DESC-WORK.
017200     PERFORM  AA040-TRIM-DESC THRU AA040-EXIT.
017300     PERFORM  AA045-TRIM-CATEGORY THRU AA045-EXIT.
017400     STRING   WS-LINE-NO-EDIT DELIMITED BY SIZE
017500              ".  - S$ "     DELIMITED BY SIZE
017600              WS-AMOUNT-EDIT DELIMITED BY SIZE
017700              ": "           DELIMITED BY SIZE
017800              WS-DESC-WORK (1 : WS-DESC-LEN) DELIMITED BY SIZE
017900              " (date: "     DELIMITED BY SIZE
018000              WS-DATE-DISPLAY DELIMITED BY SIZE
018100              ", "           DELIMITED BY SIZE
018200              WS-CATEGORY-DISPLAY (1 : WS-CAT-LEN)
018300                             DELIMITED BY SIZE
018400              ")"            DELIMITED BY SIZE
018500         INTO WS-DETAIL-TEXT.
018600     GENERATE LE-EXP-DETAIL.
018700 AA050-EXIT.
018800     EXIT.
018900*
019000*    TRIM THE DESCRIPTION AND CATEGORY WORK AREAS DOWN TO
019100*    THEIR SIGNIFICANT LENGTH, SCANNING BACK FROM THE END -
019200*    NO INTRINSIC FUNCTION IS USED, JUST A BACKWARD SCAN.
019300 AA040-TRIM-DESC.
019400     MOVE     100 TO WS-DESC-LEN.
019500     PERFORM  AA041-SCAN-DESC THRU AA041-EXIT
019600        UNTIL WS-DESC-LEN = 0
019700           OR WS-DESC-WORK (WS-DESC-LEN : 1) NOT = SPACE.
019800     IF       WS-DESC-LEN = 0
019900              MOVE 1 TO WS-DESC-LEN
020000     END-IF.
020100 AA040-EXIT.
020200     EXIT.
020300*
020400 AA041-SCAN-DESC.
020500     SUBTRACT 1 FROM WS-DESC-LEN.
020600 AA041-EXIT.
020700     EXIT.
020800*
020900 AA045-TRIM-CATEGORY.
021000     MOVE     30 TO WS-CAT-LEN.
021100     PERFORM  AA046-SCAN-CATEGORY THRU AA046-EXIT
021200        UNTIL WS-CAT-LEN = 0
021300           OR WS-CATEGORY-DISPLAY (WS-CAT-LEN : 1) NOT = SPACE.
021400     IF       WS-CAT-LEN = 0
021500              MOVE 1 TO WS-CAT-LEN
021600     END-IF.
021700 AA045-EXIT.
021800     EXIT.
021900*
022000 AA046-SCAN-CATEGORY.
022100     SUBTRACT 1 FROM WS-CAT-LEN.
022200 AA046-EXIT.
022300     EXIT.
022400*
022500 AA000-EXIT.
022600     EXIT     PROGRAM.
