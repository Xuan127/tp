000100*****************************************
000200*                                       *
000300*  IN-MEMORY TABLE FOR INCOME ENTRIES   *
000400*     (REPLACES PY-CHK-RECORD           *
000500*      OCCURS-AMOUNT SHAPE)             *
000600*****************************************
000700*  MAX 200 INCOME ENTRIES HELD PER RUN OF LE010.
000800*
000900* 06/02/26 VBC - CREATED FOR THE CASHLEH LEDGER
001000*                REBUILD, MODELLED ON THE OLD
001100*                PY-CHK-RECORD AMOUNT TABLE.
001200* 19/02/26 VBC - RAISED TABLE SIZE 100 TO 200,
001300*                TICKET LE-021.
001400*
001500 01  LE-INCOME-TABLE.
001600     03  LE-INC-COUNT           PIC 9(3)       COMP.
001700     03  LE-INC-TOTAL           PIC S9(9)V99   COMP-3.
001800     03  LE-INC-MISSING-SW      PIC X.
001900         88  LE25-MISSING-TXN        VALUE "Y".
002000         88  LE25-TXN-FOUND          VALUE "N".
002100     03  FILLER                 PIC X(5).
002200     03  LE-INC-ENTRIES  OCCURS 200 TIMES
002300                         INDEXED BY LE-INC-IDX.
002400         05  LE-INC-T-DESC      PIC X(100).
002500         05  LE-INC-T-AMOUNT    PIC S9(7)V99.
002600         05  LE-INC-T-DATE      PIC 9(8).
002700         05  LE-INC-T-ONE-TIME  PIC X(1).
002800         05  LE-INC-T-CATEGORY  PIC X(30).
002900         05  FILLER             PIC X(3).
003000*
