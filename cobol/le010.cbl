000100 IDENTIFICATION              DIVISION.
000200*
000300     PROGRAM-ID.             LE010.
000400     AUTHOR.                 R J TANNER.
000500     INSTALLATION.           APPLEWOOD COMPUTERS - CASHLEH.
000600     DATE-WRITTEN.           18/03/85.
000700     DATE-COMPILED.
000800     SECURITY.               COPYRIGHT (C) 2026, V B COEN.
000900                              GNU GENERAL PUBLIC LICENSE -
001000                              SEE FILE COPYING.
001100*
001200*    REMARKS.  CASHLEH LEDGER - POSTING DRIVER.  READS THE
001300*    EXPENSE-IN AND INCOME-IN FILES, VALIDATES EACH RECORD
001400*    (DESCRIPTION MUST NOT BE BLANK, AMOUNT MUST BE A VALID
001500*    DECIMAL NUMBER, DATE DEFAULTS TO TO-DAY WHEN BLANK),
001600*    POSTS EACH GOOD RECORD TO THE IN-MEMORY EXPENSE OR
001700*    INCOME TABLE VIA LE020/LE025, THEN CALLS LE030 TO
001800*    BUILD THE COMBINED FINANCIAL STATEMENT AND COMPUTE
001900*    NET CASH, THEN CALLS LE050 AND LE060 TO PRODUCE THE
002000*    TWO OUTPUT REPORTS.
002100*
002200*    CALLED MODULES.        LE020, LE025, LE030, LE050, LE060.
002300*    CALLING MODULES.       LE000.
002400*
002500*    FILES USED.            EXPENSE.IN  (EXPENSE-IN-FILE).
002600*                            INCOME.IN   (INCOME-IN-FILE).
002700*
002800*------------------------------------------------------
002900*  CHANGE LOG
003000*------------------------------------------------------
003100* 18/03/85 RJT - 0.01 CREATED AS THE CASH BOOK POSTING
003200*                     DRIVER FOR THE APPLEWOOD LEDGER
003300*                     ENTRY (LE) JOB SERIES, PLAIN
003400*                     SEQUENTIAL OPEN/READ SHAPE.
003500* 22/08/88 DKP - 0.02 SIGNED AMOUNT FIELD WIDENED FROM
003600*                     6 TO 7 WHOLE DIGITS TO TAKE LARGER
003700*                     CAPITAL ACCOUNT POSTINGS.
003800* 05/04/93 MFH - 0.03 BLANK TRANSACTION DATE NOW DEFAULTS
003900*                     TO THE RUN DATE RATHER THAN BEING
004000*                     REJECTED AT THE OPERATOR CONSOLE.
004100* 17/11/98 VBC - 0.04 Y2K REMEDIATION - TRANSACTION DATE
004200*                     EXPANDED FROM A 2-DIGIT TO A
004300*                     4-DIGIT YEAR THROUGHOUT, NO
004400*                     WINDOWING USED.
004500* 23/01/26 VBC - 1.00 REBUILT FOR THE CASHLEH LEDGER
004600*                     REBUILD, PLAIN SEQUENTIAL OPEN/
004700*                     READ SHAPE BORROWED FROM THE OLD
004800*                     CBASIC BUILD UTILITY.
004900* 11/02/26 VBC - 1.01 ADDED NOT NUMERIC CLASS TEST ON
005000*                     THE INCOMING AMOUNT FIELD, TICKET
005100*                     LE-010 - REJECT WITHOUT ABENDING.
005200* 19/02/26 VBC - 1.02 BLANK DATE NOW DEFAULTS TO TO-DAY
005300*                     RATHER THAN BEING REJECTED,
005400*                     TICKET LE-015.
005500* 26/02/26 VBC - 1.03 CHAIN TO LE030/LE050/LE060 AFTER
005600*                     ALL INPUT IS POSTED, TICKET LE-018.
005700* 09/03/26 VBC - 1.04 BLANK DESCRIPTION NOW REJECTED AND
005800*                     COUNTED RATHER THAN POSTED AS
005900*                     SPACES, TICKET LE-023.
006000* 16/03/26 VBC - 1.05 CONTROL RECORDS FOR LE020/LE025/
006100*                     LE030 NOW DECLARED LOCALLY RATHER
006200*                     THAN ASSUMED SHARED, TICKET LE-025.
006300* 23/03/26 VBC - 1.06 PADDED THE LOCAL LE020/LE025/LE030
006400*                     CONTROL RECORDS WITH FILLER X(4) TO
006500*                     MATCH THE CALLED PROGRAMS' LINKAGE
006600*                     LAYOUTS BYTE FOR BYTE, TICKET LE-026.
006700* 30/03/26 VBC - 1.07 THE NOT NUMERIC TEST ON THE RAW
006800*                     SIGN/DECIMAL-POINT AMOUNT TEXT WAS
006900*                     REJECTING EVERY PROPERLY FORMATTED
007000*                     AMOUNT AND THE SUBSEQUENT MOVE DID
007100*                     NOT STRIP THE SIGN OR THE DECIMAL
007200*                     POINT - AMOUNT IS NOW SPLIT INTO
007300*                     SIGN/WHOLE/POINT/DECIMAL PIECES,
007400*                     EACH PIECE CLASS-TESTED AND THE
007500*                     DIGITS REASSEMBLED INTO THE WORK
007600*                     FIELD, TICKET LE-027.
007700*------------------------------------------------------
007800*
007900 ENVIRONMENT                 DIVISION.
008000*
008100 CONFIGURATION               SECTION.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS NUMERIC-CLASS IS "0" THRU "9".
008500*
008600 INPUT-OUTPUT                SECTION.
008700 FILE-CONTROL.
008800 COPY "SELEXP.COB".
008900 COPY "SELINC.COB".
009000*
009100 DATA                        DIVISION.
009200*
009300 FILE                        SECTION.
009400 COPY "FDEXP.COB".
009500 COPY "FDINC.COB".
009600*
009700 WORKING-STORAGE             SECTION.
009800*
009900 77  PROG-NAME            PIC X(15) VALUE "LE010 (1.07)".
010000 77  WS-REJECT-COUNT      PIC 9(3) COMP VALUE ZERO.
010100 77  WS-POST-COUNT        PIC 9(3) COMP VALUE ZERO.
010200*
010300 01  WS-EXP-IN-STATUS          PIC XX.
010400     88  WS-EXP-IN-OK             VALUE "00".
010500     88  WS-EXP-IN-EOF            VALUE "10".
010600 01  WS-INC-IN-STATUS          PIC XX.
010700     88  WS-INC-IN-OK             VALUE "00".
010800     88  WS-INC-IN-EOF            VALUE "10".
010900*
011000 01  WS-AMOUNT-WORK             PIC S9(7)V99.
011100*    RAW AMOUNT TEXT IS SIGN(1) + WHOLE(7) + POINT(1) +
011200*    DECIMAL(2), E.G. "+0001234.56" - SPLIT OUT BELOW SO
011300*    THE SIGN AND DECIMAL POINT NEVER REACH A NUMERIC MOVE.
011400 01  WS-AMOUNT-RAW              PIC X(11).
011500 01  WS-AMOUNT-RAW-PARTS REDEFINES WS-AMOUNT-RAW.
011600     03  WS-AMOUNT-RAW-SIGN     PIC X.
011700     03  WS-AMOUNT-RAW-WHOLE    PIC X(7).
011800     03  WS-AMOUNT-RAW-POINT    PIC X.
011900     03  WS-AMOUNT-RAW-DEC      PIC X(2).
012000 01  WS-AMOUNT-DIGITS-ALPHA     PIC X(9).
012100 01  WS-AMOUNT-DIGITS REDEFINES WS-AMOUNT-DIGITS-ALPHA
012200                                PIC 9(7)V99.
012300 01  WS-DATE-WORK               PIC 9(8).
012400 01  WS-DATE-WORK-ALT REDEFINES WS-DATE-WORK PIC X(8).
012500 01  WS-DATE-WORK-PARTS REDEFINES WS-DATE-WORK.
012600     03  WS-DATE-WORK-CCYY      PIC 9(4).
012700     03  WS-DATE-WORK-MM        PIC 9(2).
012800     03  WS-DATE-WORK-DD        PIC 9(2).
012900*
013000 01  WS-LE20-CONTROL.
013100     03  WS-LE20-FUNCTION       PIC X.
013200         88  WS-LE20-FN-ADD        VALUE "A".
013300     03  WS-LE20-INDEX          PIC 9(3).
013400     03  FILLER                 PIC X(4).
013500 01  WS-LE25-CONTROL.
013600     03  WS-LE25-FUNCTION       PIC X.
013700         88  WS-LE25-FN-ADD        VALUE "A".
013800     03  WS-LE25-INDEX          PIC 9(3).
013900     03  FILLER                 PIC X(4).
014000 01  WS-LE30-CONTROL.
014100     03  WS-LE30-FUNCTION       PIC X.
014200         88  WS-LE30-FN-BUILD      VALUE "B".
014300     03  WS-LE30-INDEX          PIC 9(3).
014400     03  FILLER                 PIC X(4).
014500*
014600 ERROR-MESSAGES.
014700     03  LE010-ERR1   PIC X(40) VALUE
014800         "LE010 BLANK DESCRIPTION - RECORD SKIPPED".
014900     03  LE010-ERR2   PIC X(40) VALUE
015000         "LE010 AMOUNT NOT NUMERIC - RECORD SKIPPED".
015100*
015200 LINKAGE                     SECTION.
015300*
015400 01  TO-DAY                    PIC X(8).
015500 COPY "WSCALL.COB".
015600 COPY "WSNAMES.COB".
015700 COPY "WSEXP.COB".
015800 COPY "WSINC.COB".
015900 COPY "WSEXPTAB.COB".
016000 COPY "WSINCTAB.COB".
016100 COPY "WSFINTAB.COB".
016200 COPY "WSFSLINE.COB".
016300*
016400 PROCEDURE DIVISION  USING WS-CALLING-DATA
016500                            TO-DAY
016600                            FILE-DEFS.
016700*===================================================
016800*
016900 A000-MAIN-LINE.
017000     MOVE     ZERO TO LE-EXP-COUNT LE-EXP-TOTAL.
017100     MOVE     ZERO TO LE-INC-COUNT LE-INC-TOTAL.
017200     PERFORM  A010-POST-EXPENSES THRU A010-EXIT.
017300     PERFORM  A020-POST-INCOME   THRU A020-EXIT.
017400     PERFORM  A030-BUILD-STATEMENT THRU A030-EXIT.
017500     PERFORM  A040-RUN-REPORTS   THRU A040-EXIT.
017600     GO       TO A999-MAIN-EXIT.
017700*
017800 A010-POST-EXPENSES.
017900     OPEN     INPUT EXPENSE-IN-FILE.
018000     READ     EXPENSE-IN-FILE
018100         AT END SET WS-EXP-IN-EOF TO TRUE
018200     END-READ.
018300     PERFORM  A011-ONE-EXPENSE THRU A011-EXIT
018400        UNTIL WS-EXP-IN-EOF.
018500     CLOSE    EXPENSE-IN-FILE.
018600 A010-EXIT.
018700     EXIT.
018800*
018900 A011-ONE-EXPENSE.
019000     IF       EXP-IN-DESC = SPACES
019100              DISPLAY LE010-ERR1
019200              ADD 1 TO WS-REJECT-COUNT
019300              GO TO A011-NEXT
019400     END-IF.
019500     MOVE     EXP-IN-AMOUNT TO WS-AMOUNT-RAW.
019600     IF       (WS-AMOUNT-RAW-SIGN NOT = "+"
019700               AND WS-AMOUNT-RAW-SIGN NOT = "-")
019800           OR WS-AMOUNT-RAW-WHOLE NOT NUMERIC
019900           OR WS-AMOUNT-RAW-POINT NOT = "."
020000           OR WS-AMOUNT-RAW-DEC NOT NUMERIC
020100              DISPLAY LE010-ERR2
020200              ADD 1 TO WS-REJECT-COUNT
020300              GO TO A011-NEXT
020400     END-IF.
020500     STRING   WS-AMOUNT-RAW-WHOLE DELIMITED BY SIZE
020600              WS-AMOUNT-RAW-DEC   DELIMITED BY SIZE
020700         INTO WS-AMOUNT-DIGITS-ALPHA.
020800     IF       WS-AMOUNT-RAW-SIGN = "-"
020900              COMPUTE WS-AMOUNT-WORK = WS-AMOUNT-DIGITS * -1
021000     ELSE
021100              MOVE WS-AMOUNT-DIGITS TO WS-AMOUNT-WORK
021200     END-IF.
021300     IF       EXP-IN-DATE = SPACES OR EXP-IN-DATE = ZERO
021400              MOVE TO-DAY TO WS-DATE-WORK-ALT
021500     ELSE
021600              MOVE EXP-IN-DATE TO WS-DATE-WORK-ALT
021700     END-IF.
021800     MOVE     EXP-IN-DESC     TO EXP-DESC.
021900     MOVE     WS-AMOUNT-WORK  TO EXP-AMOUNT.
022000     MOVE     WS-DATE-WORK    TO EXP-DATE.
022100     MOVE     EXP-IN-CATEGORY TO EXP-CATEGORY.
022200     SET      WS-LE20-FN-ADD TO TRUE.
022300     CALL     "LE020" USING WS-LE20-CONTROL
022400                             LE-EXPENSE-RECORD
022500                             LE-EXPENSE-TABLE.
022600     ADD      1 TO WS-POST-COUNT.
022700 A011-NEXT.
022800     READ     EXPENSE-IN-FILE
022900         AT END SET WS-EXP-IN-EOF TO TRUE
023000     END-READ.
023100 A011-EXIT.
023200     EXIT.
023300*
023400 A020-POST-INCOME.
023500     OPEN     INPUT INCOME-IN-FILE.
023600     READ     INCOME-IN-FILE
023700         AT END SET WS-INC-IN-EOF TO TRUE
023800     END-READ.
023900     PERFORM  A021-ONE-INCOME THRU A021-EXIT
024000        UNTIL WS-INC-IN-EOF.
024100     CLOSE    INCOME-IN-FILE.
024200 A020-EXIT.
024300     EXIT.
024400*
024500 A021-ONE-INCOME.
024600     IF       INC-IN-DESC = SPACES
024700              DISPLAY LE010-ERR1
024800              ADD 1 TO WS-REJECT-COUNT
024900              GO TO A021-NEXT
025000     END-IF.
025100     MOVE     INC-IN-AMOUNT TO WS-AMOUNT-RAW.
025200     IF       (WS-AMOUNT-RAW-SIGN NOT = "+"
025300               AND WS-AMOUNT-RAW-SIGN NOT = "-")
025400           OR WS-AMOUNT-RAW-WHOLE NOT NUMERIC
025500           OR WS-AMOUNT-RAW-POINT NOT = "."
025600           OR WS-AMOUNT-RAW-DEC NOT NUMERIC
025700              DISPLAY LE010-ERR2
025800              ADD 1 TO WS-REJECT-COUNT
025900              GO TO A021-NEXT
026000     END-IF.
026100     STRING   WS-AMOUNT-RAW-WHOLE DELIMITED BY SIZE
026200              WS-AMOUNT-RAW-DEC   DELIMITED BY SIZE
026300         INTO WS-AMOUNT-DIGITS-ALPHA.
026400     IF       WS-AMOUNT-RAW-SIGN = "-"
026500              COMPUTE WS-AMOUNT-WORK = WS-AMOUNT-DIGITS * -1
026600     ELSE
026700              MOVE WS-AMOUNT-DIGITS TO WS-AMOUNT-WORK
026800     END-IF.
026900     IF       INC-IN-DATE = SPACES OR INC-IN-DATE = ZERO
027000              MOVE TO-DAY TO WS-DATE-WORK-ALT
027100     ELSE
027200              MOVE INC-IN-DATE TO WS-DATE-WORK-ALT
027300     END-IF.
027400     MOVE     INC-IN-DESC      TO INC-DESC.
027500     MOVE     WS-AMOUNT-WORK   TO INC-AMOUNT.
027600     MOVE     WS-DATE-WORK     TO INC-DATE.
027700     MOVE     INC-IN-ONE-TIME  TO INC-ONE-TIME.
027800     MOVE     INC-IN-CATEGORY  TO INC-CATEGORY.
027900     SET      WS-LE25-FN-ADD TO TRUE.
028000     CALL     "LE025" USING WS-LE25-CONTROL
028100                             LE-INCOME-RECORD
028200                             LE-INCOME-TABLE.
028300     ADD      1 TO WS-POST-COUNT.
028400 A021-NEXT.
028500     READ     INCOME-IN-FILE
028600         AT END SET WS-INC-IN-EOF TO TRUE
028700     END-READ.
028800 A021-EXIT.
028900     EXIT.
029000*
029100 A030-BUILD-STATEMENT.
029200     SET      WS-LE30-FN-BUILD TO TRUE.
029300     CALL     "LE030" USING WS-LE30-CONTROL
029400                             LE-INCOME-TABLE
029500                             LE-EXPENSE-TABLE
029600                             LE-FINANCIAL-TABLE
029700                             LE-FS-LINE-RECORD.
029800 A030-EXIT.
029900     EXIT.
030000*
030100 A040-RUN-REPORTS.
030200     CALL     "LE050" USING LE-EXPENSE-TABLE.
030300     CALL     "LE060" USING LE-FINANCIAL-TABLE.
030400 A040-EXIT.
030500     EXIT.
030600*
030700 A999-MAIN-EXIT.
030800     EXIT     PROGRAM.
