000100*    FD FOR THE EXPENSE INPUT FILE - ONE EXPENSE
000200*    ENTRY PER LINE, DESC / AMOUNT / DATE /
000300*    CATEGORY, DELIMITED BY COMMAS.
000400* 23/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000500 FD  EXPENSE-IN-FILE.
000600 01  EXPENSE-IN-RECORD.
000700     03  EXP-IN-DESC         PIC X(100).
000800     03  EXP-IN-AMOUNT       PIC X(11).
000900     03  EXP-IN-DATE         PIC X(8).
001000     03  EXP-IN-CATEGORY     PIC X(30).
001100     03  FILLER              PIC X(3).
