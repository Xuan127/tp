000100 IDENTIFICATION              DIVISION.
000200*
000300     PROGRAM-ID.             LE030.
000400     AUTHOR.                 M F HARGREAVES.
000500     INSTALLATION.           APPLEWOOD COMPUTERS - CASHLEH.
000600     DATE-WRITTEN.           11/04/87.
000700     DATE-COMPILED.
000800     SECURITY.               COPYRIGHT (C) 2026, V B COEN.
000900                              GNU GENERAL PUBLIC LICENSE -
001000                              SEE FILE COPYING.
001100*
001200*    REMARKS.  FINANCIAL STATEMENT SERVICES - BUILDS THE
001300*    COMBINED STATEMENT (INCOME BLOCK THEN EXPENSE BLOCK),
001400*    GETS A LINE BY INDEX, COUNTS LINES AND COMPUTES NET
001500*    CASH ON HAND.  CALLED ONCE BY LE010 AFTER BOTH INPUT
001600*    FILES HAVE BEEN POSTED, THEN AGAIN BY LE060 WHEN THE
001700*    COMBINED REPORT IS PRINTED.
001800*
001900*    CALLED MODULES.        NONE.
002000*    CALLING MODULES.       LE010, LE060.
002100*
002200*------------------------------------------------------
002300*  CHANGE LOG
002400*------------------------------------------------------
002500* 11/04/87 MFH - 0.01 CREATED AS THE CASH BOOK COMBINED
002600*                     STATEMENT BUILDER FOR THE APPLEWOOD
002700*                     LEDGER ENTRY (LE) JOB SERIES, TAKEN
002800*                     FROM THE OLD MAPS04 DATE CONVERSION
002900*                     SHAPE - ONE LINKAGE RECORD,
003000*                     DIRECTION PICKED BY A MODE SWITCH
003100*                     RATHER THAN MAPS04'S A-BIN TEST.
003200* 25/07/92 DKP - 0.02 NET CASH FIGURE NOW HELD TO TWO
003300*                     DECIMAL PLACES THROUGHOUT RATHER
003400*                     THAN ROUNDED AT PRINT TIME.
003500* 30/10/98 VBC - 0.03 Y2K REMEDIATION - STORED DATE
003600*                     FIELDS EXPANDED TO A 4-DIGIT
003700*                     CENTURY, NO WINDOWING USED.
003800* 29/01/26 VBC - 1.00 REBUILT FOR THE CASHLEH LEDGER
003900*                     REBUILD, TAKEN FROM THE OLD MAPS04
004000*                     DATE CONVERSION SHAPE - ONE LINKAGE
004100*                     RECORD, DIRECTION PICKED BY A MODE
004200*                     SWITCH RATHER THAN MAPS04'S A-BIN
004300*                     TEST.
004400* 12/02/26 VBC - 1.01 BUILD NOW TAGS EACH LINE "INCOME"
004500*                     OR "EXPENSE" AND RECORDS WHERE THE
004600*                     EXPENSE BLOCK STARTS, TICKET LE-016.
004700* 20/02/26 VBC - 1.02 NET CASH TAKEN FROM THE TWO SOURCE
004800*                     TOTALS, NOT RE-SUMMED FROM THE
004900*                     COMBINED TABLE, PER TICKET LE-019.
005000* 08/03/26 VBC - 1.03 GET-BY-INDEX RAISES LE30-MISSING-TXN
005100*                     WHEN OUT OF RANGE INSTEAD OF
005200*                     ABENDING.
005300* 05/04/26 VBC - 1.04 TYPE TAG LITERALS CORRECTED TO
005400*                     TITLE CASE "INCOME"/"EXPENSE" HAD
005500*                     BEEN STORED ALL-CAPS, NOT MATCHING
005600*                     THE COMBINED STATEMENT'S "INCOME"/
005700*                     "EXPENSE" COLUMN AS SPEC'D, TICKET
005800*                     LE-034.
005900*------------------------------------------------------
006000*
006100 ENVIRONMENT                 DIVISION.
006200*
006300 CONFIGURATION               SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS AMOUNT-CLASS IS "0" THRU "9".
006700*
006800 INPUT-OUTPUT                SECTION.
006900*
007000 DATA                        DIVISION.
007100*
007200 WORKING-STORAGE             SECTION.
007300*
007400 77  PROG-NAME           PIC X(15) VALUE "LE030 (1.04)".
007500 77  WS-BUILD-COUNT      PIC 9(3) COMP VALUE ZERO.
007600*
007700*    EXPANSION / ALTERNATE VIEW FIELDS - NOT ALL IN USE
007800*    YET, KEPT FOR THE NEXT MULTI-CURRENCY TICKET.
007900 01  WS-NET-WORK              PIC S9(9)V99.
008000 01  WS-NET-WORK-ALT REDEFINES WS-NET-WORK PIC S9(11).
008100 01  WS-SCRATCH-DATE          PIC X(8).
008200 01  WS-SCRATCH-DATE-PARTS REDEFINES WS-SCRATCH-DATE.
008300     03  WS-SCRATCH-CCYY      PIC 9(4).
008400     03  WS-SCRATCH-MM        PIC 9(2).
008500     03  WS-SCRATCH-DD        PIC 9(2).
008600 01  WS-SCRATCH-NUMERIC  REDEFINES WS-SCRATCH-DATE PIC 9(8).
008700*
008800 LINKAGE                     SECTION.
008900*
009000 01  LE30-CONTROL.
009100     03  LE30-FUNCTION        PIC X.
009200         88  LE30-FN-BUILD        VALUE "B".
009300         88  LE30-FN-GET          VALUE "G".
009400         88  LE30-FN-COUNT        VALUE "C".
009500         88  LE30-FN-NET-CASH     VALUE "N".
009600     03  LE30-INDEX           PIC 9(3).
009700     03  FILLER               PIC X(4).
009800 COPY "WSINCTAB.COB".
009900 COPY "WSEXPTAB.COB".
010000 COPY "WSFINTAB.COB".
010100 COPY "WSFSLINE.COB".
010200*
010300 PROCEDURE DIVISION  USING LE30-CONTROL
010400                            LE-INCOME-TABLE
010500                            LE-EXPENSE-TABLE
010600                            LE-FINANCIAL-TABLE
010700                            LE-FS-LINE-RECORD.
010800*===================================================
010900*
011000 MAIN.
011100     IF       LE30-FN-BUILD      GO TO B010-BUILD-STATEMENT.
011200     IF       LE30-FN-GET        GO TO B020-GET-LINE.
011300     IF       LE30-FN-COUNT      GO TO B030-COUNT-LINES.
011400     IF       LE30-FN-NET-CASH   GO TO B040-COMPUTE-NET-CASH.
011500     GO       TO MAIN-EXIT.
011600*
011700 B010-BUILD-STATEMENT.
011800     MOVE     ZERO TO LE-FS-COUNT.
011900     MOVE     LE-INC-COUNT TO LE-FS-INCOME-COUNT.
012000     IF       LE-INC-COUNT > ZERO
012100              PERFORM B011-COPY-INCOME THRU B011-EXIT
012200                 VARYING LE-INC-IDX FROM 1 BY 1
012300                 UNTIL LE-INC-IDX > LE-INC-COUNT
012400     END-IF.
012500     IF       LE-EXP-COUNT > ZERO
012600              PERFORM B012-COPY-EXPENSE THRU B012-EXIT
012700                 VARYING LE-EXP-IDX FROM 1 BY 1
012800                 UNTIL LE-EXP-IDX > LE-EXP-COUNT
012900     END-IF.
013000     PERFORM  B040-COMPUTE-NET-CASH THRU B040-EXIT.
013100     GO       TO MAIN-EXIT.
013200*
013300 B011-COPY-INCOME.
013400     ADD      1 TO LE-FS-COUNT.
013500     ADD      1 TO WS-BUILD-COUNT.
013600     SET      LE-FS-IDX TO LE-FS-COUNT.
013700     MOVE     "Income" TO LE-FS-T-TYPE (LE-FS-IDX).
013800     MOVE     LE-INC-T-DATE (LE-INC-IDX)
013900                TO LE-FS-T-DATE (LE-FS-IDX).
014000     MOVE     LE-INC-T-DESC (LE-INC-IDX)
014100                TO LE-FS-T-DESC (LE-FS-IDX).
014200     MOVE     LE-INC-T-AMOUNT (LE-INC-IDX)
014300                TO LE-FS-T-AMOUNT (LE-FS-IDX).
014400     MOVE     LE-INC-T-CATEGORY (LE-INC-IDX)
014500                TO LE-FS-T-CATEGORY (LE-FS-IDX).
014600 B011-EXIT.
014700     EXIT.
014800*
014900 B012-COPY-EXPENSE.
015000     ADD      1 TO LE-FS-COUNT.
015100     ADD      1 TO WS-BUILD-COUNT.
015200     SET      LE-FS-IDX TO LE-FS-COUNT.
015300     MOVE     "Expense" TO LE-FS-T-TYPE (LE-FS-IDX).
015400     MOVE     LE-EXP-T-DATE (LE-EXP-IDX)
015500                TO LE-FS-T-DATE (LE-FS-IDX).
015600     MOVE     LE-EXP-T-DESC (LE-EXP-IDX)
015700                TO LE-FS-T-DESC (LE-FS-IDX).
015800     MOVE     LE-EXP-T-AMOUNT (LE-EXP-IDX)
015900                TO LE-FS-T-AMOUNT (LE-FS-IDX).
016000     MOVE     LE-EXP-T-CATEGORY (LE-EXP-IDX)
016100                TO LE-FS-T-CATEGORY (LE-FS-IDX).
016200 B012-EXIT.
016300     EXIT.
016400*
016500 B020-GET-LINE.
016600     IF       LE30-INDEX < 1 OR LE30-INDEX > LE-FS-COUNT
016700              SET LE30-MISSING-TXN TO TRUE
016800              GO TO B020-EXIT.
016900     SET      LE30-TXN-FOUND TO TRUE.
017000     SET      LE-FS-IDX TO LE30-INDEX.
017100     MOVE     LE-FS-T-TYPE (LE-FS-IDX)     TO FS-TYPE.
017200     MOVE     LE-FS-T-DATE (LE-FS-IDX)     TO FS-DATE.
017300     MOVE     LE-FS-T-DESC (LE-FS-IDX)     TO FS-DESC.
017400     MOVE     LE-FS-T-AMOUNT (LE-FS-IDX)   TO FS-AMOUNT.
017500     MOVE     LE-FS-T-CATEGORY (LE-FS-IDX) TO FS-CATEGORY.
017600 B020-EXIT.
017700     EXIT.
017800*
017900 B030-COUNT-LINES.
018000     MOVE     LE-FS-COUNT TO LE30-INDEX.
018100     GO       TO MAIN-EXIT.
018200*
018300 B040-COMPUTE-NET-CASH.
018400     MOVE     LE-INC-TOTAL TO LE-FS-TOTAL-INCOME.
018500     MOVE     LE-EXP-TOTAL TO LE-FS-TOTAL-EXPENSE.
018600     COMPUTE  LE-FS-NET-CASH =
018700              LE-FS-TOTAL-INCOME - LE-FS-TOTAL-EXPENSE.
018800 B040-EXIT.
018900     EXIT.
019000*
019100 MAIN-EXIT.
019200     EXIT     PROGRAM.
