000100*****************************************
000200*                                       *
000300*  RECORD DEFINITION FOR ONE COMBINED   *
000400*  FINANCIAL STATEMENT LINE - RETURNED  *
000500*  BY LE030 ON A GET-BY-INDEX CALL AND  *
000600*  BUILT INTO THE FINANCIAL STATEMENT   *
000700*  REPORT BY LE060.                     *
000800*****************************************
000900*
001000* 08/02/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
001100*
001200 01  LE-FS-LINE-RECORD.
001300     03  FS-TYPE             PIC X(7).
001400     03  FS-DATE             PIC 9(8).
001500     03  FS-DESC             PIC X(100).
001600     03  FS-AMOUNT           PIC S9(7)V99.
001700     03  FS-CATEGORY         PIC X(30).
001800     03  FILLER              PIC X(4).
001900*
