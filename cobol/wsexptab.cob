000100*****************************************
000200*                                       *
000300*  IN-MEMORY TABLE FOR EXPENSE ENTRIES  *
000400*     (REPLACES PY-SYSTEM-DEDUCTION     *
000500*      OCCURS-BLOCK SHAPE)              *
000600*****************************************
000700*  MAX 200 EXPENSE ENTRIES HELD PER RUN OF LE010.
000800*
000900* 05/02/26 VBC - CREATED FOR THE CASHLEH LEDGER
001000*                REBUILD, MODELLED ON THE OLD
001100*                PY-SYS-DATA-BLOCKS TABLE.
001200* 19/02/26 VBC - RAISED TABLE SIZE 100 TO 200,
001300*                TICKET LE-021.
001400*
001500 01  LE-EXPENSE-TABLE.
001600     03  LE-EXP-COUNT           PIC 9(3)       COMP.
001700     03  LE-EXP-TOTAL           PIC S9(9)V99   COMP-3.
001800     03  LE-EXP-MISSING-SW      PIC X.
001900         88  LE20-MISSING-TXN        VALUE "Y".
002000         88  LE20-TXN-FOUND          VALUE "N".
002100     03  FILLER                 PIC X(5).
002200     03  LE-EXP-ENTRIES  OCCURS 200 TIMES
002300                         INDEXED BY LE-EXP-IDX.
002400         05  LE-EXP-T-DESC      PIC X(100).
002500         05  LE-EXP-T-AMOUNT    PIC S9(7)V99.
002600         05  LE-EXP-T-DATE      PIC 9(8).
002700         05  LE-EXP-T-CATEGORY  PIC X(30).
002800         05  FILLER             PIC X(4).
002900*
