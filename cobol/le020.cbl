000100 IDENTIFICATION              DIVISION.
000200*
000300     PROGRAM-ID.             LE020.
000400     AUTHOR.                 D K PATEL.
000500     INSTALLATION.           APPLEWOOD COMPUTERS - CASHLEH.
000600     DATE-WRITTEN.           07/09/86.
000700     DATE-COMPILED.
000800     SECURITY.               COPYRIGHT (C) 2026, V B COEN.
000900                              GNU GENERAL PUBLIC LICENSE -
001000                              SEE FILE COPYING.
001100*
001200*    REMARKS.  EXPENSE TABLE SERVICES - ADD / DELETE BY
001300*    INDEX / GET BY INDEX / COUNT / TOTAL AGAINST THE
001400*    IN-MEMORY EXPENSE STATEMENT TABLE.  CALLED BY LE010
001500*    ONCE PER EXPENSE TRANSACTION AND AGAIN BY THE
001600*    REPORT PROGRAMS WHEN THEY NEED THE RUNNING TOTAL.
001700*
001800*    CALLED MODULES.        NONE.
001900*    CALLING MODULES.       LE010, LE030.
002000*
002100*------------------------------------------------------
002200*  CHANGE LOG
002300*------------------------------------------------------
002400* 07/09/86 DKP - 0.01 CREATED AS THE CASH BOOK EXPENSE
002500*                     LEDGER TABLE SERVICE FOR THE
002600*                     APPLEWOOD LEDGER ENTRY (LE) JOB
002700*                     SERIES, VERB-SWITCH SHAPE TAKEN
002800*                     FROM THE OLD MAPS09 MOD 11
002900*                     CHECK-DIGIT ROUTINE.
003000* 19/06/90 PJS - 0.02 TABLE SIZE RAISED FROM 200 TO 500
003100*                     ENTRIES PER RUN AS THE EXPENSE
003200*                     SHEETS GREW.
003300* 02/12/98 VBC - 0.03 Y2K REMEDIATION - STORED DATE
003400*                     FIELDS EXPANDED TO A 4-DIGIT
003500*                     CENTURY, NO WINDOWING USED.
003600* 25/01/26 VBC - 1.00 REBUILT FOR THE CASHLEH LEDGER
003700*                     REBUILD, VERB-SWITCH SHAPE TAKEN
003800*                     FROM THE OLD MAPS09 MOD 11
003900*                     CHECK-DIGIT ROUTINE.
004000* 02/02/26 VBC - 1.01 ADDED D (DELETE) AND G (GET) VERBS,
004100*                     TICKET LE-006.
004200* 10/02/26 VBC - 1.02 ADDED LE20-MISSING-TXN CONDITION,
004300*                     SET WHEN THE INDEX PASSED TO
004400*                     DELETE OR GET IS OUT OF RANGE, SO
004500*                     THE CALLER CAN REPORT A BAD INDEX
004600*                     WITHOUT AN ABEND, TICKET LE-007.
004700* 26/02/26 VBC - 1.03 CATEGORY DEFAULTS TO "-" ON ADD
004800*                     WHEN THE CALLER PASSES SPACES,
004900*                     TICKET LE-017.
005000* 15/03/26 VBC - 1.04 Y2K NOTE - ALL DATES HELD AS CCYYMMDD
005100*                     4 DIGIT CENTURY, NOTHING TO FIX HERE.
005200*------------------------------------------------------
005300*
005400 ENVIRONMENT                 DIVISION.
005500*
005600 CONFIGURATION               SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS AMOUNT-CLASS IS "0" THRU "9".
006000*
006100 INPUT-OUTPUT                SECTION.
006200*
006300 DATA                        DIVISION.
006400*
006500 WORKING-STORAGE             SECTION.
006600*
006700 77  PROG-NAME           PIC X(15) VALUE "LE020 (1.04)".
006800 77  WS-SHIFT-COUNT      PIC 9(3) COMP VALUE ZERO.
006900*
007000*    EXPANSION / ALTERNATE VIEW FIELDS - NOT ALL IN USE
007100*    YET, KEPT FOR THE NEXT DISPLAY-FORMAT TICKET.
007200 01  LE20-SWITCH-AREA         PIC X.
007300 01  LE20-SWITCH-NUMERIC REDEFINES LE20-SWITCH-AREA PIC 9.
007400 01  WS-SCRATCH-DATE          PIC X(8).
007500 01  WS-SCRATCH-DATE-PARTS REDEFINES WS-SCRATCH-DATE.
007600     03  WS-SCRATCH-CCYY      PIC 9(4).
007700     03  WS-SCRATCH-MM        PIC 9(2).
007800     03  WS-SCRATCH-DD        PIC 9(2).
007900 01  WS-SCRATCH-NUMERIC  REDEFINES WS-SCRATCH-DATE PIC 9(8).
008000*
008100 LINKAGE                     SECTION.
008200*
008300 01  LE20-CONTROL.
008400     03  LE20-FUNCTION        PIC X.
008500         88  LE20-FN-ADD          VALUE "A".
008600         88  LE20-FN-DELETE       VALUE "D".
008700         88  LE20-FN-GET          VALUE "G".
008800         88  LE20-FN-COUNT        VALUE "C".
008900         88  LE20-FN-TOTAL        VALUE "T".
009000     03  LE20-INDEX           PIC 9(3).
009100     03  FILLER               PIC X(4).
009200 COPY "WSEXP.COB".
009300 COPY "WSEXPTAB.COB".
009400*
009500 PROCEDURE DIVISION  USING LE20-CONTROL
009600                            LE-EXPENSE-RECORD
009700                            LE-EXPENSE-TABLE.
009800*===================================================
009900*
010000 MAIN.
010100     IF       LE20-FN-ADD       GO TO B010-ADD-EXPENSE.
010200     IF       LE20-FN-DELETE    GO TO B020-DELETE-EXPENSE.
010300     IF       LE20-FN-GET       GO TO B030-GET-EXPENSE.
010400     IF       LE20-FN-COUNT     GO TO B040-COUNT-EXPENSE.
010500     IF       LE20-FN-TOTAL     GO TO B050-TOTAL-EXPENSE.
010600     GO       TO MAIN-EXIT.
010700*
010800 B010-ADD-EXPENSE.
010900     SET      LE20-TXN-FOUND TO TRUE.
011000     ADD      1 TO LE-EXP-COUNT.
011100     SET      LE-EXP-IDX TO LE-EXP-COUNT.
011200     MOVE     EXP-DESC   TO LE-EXP-T-DESC (LE-EXP-IDX).
011300     MOVE     EXP-AMOUNT TO LE-EXP-T-AMOUNT (LE-EXP-IDX).
011400     MOVE     EXP-DATE   TO LE-EXP-T-DATE (LE-EXP-IDX).
011500     IF       EXP-CATEGORY = SPACES
011600              MOVE "-" TO LE-EXP-T-CATEGORY (LE-EXP-IDX)
011700     ELSE
011800              MOVE EXP-CATEGORY
011900                TO LE-EXP-T-CATEGORY (LE-EXP-IDX)
012000     END-IF.
012100     ADD      EXP-AMOUNT TO LE-EXP-TOTAL.
012200     GO       TO MAIN-EXIT.
012300*
012400 B020-DELETE-EXPENSE.
012500     IF       LE20-INDEX < 1 OR LE20-INDEX > LE-EXP-COUNT
012600              SET LE20-MISSING-TXN TO TRUE
012700              GO TO B020-EXIT.
012800     SET      LE20-TXN-FOUND TO TRUE.
012900     SET      LE-EXP-IDX TO LE20-INDEX.
013000     SUBTRACT LE-EXP-T-AMOUNT (LE-EXP-IDX) FROM LE-EXP-TOTAL.
013100     IF       LE20-INDEX < LE-EXP-COUNT
013200              PERFORM B021-SHIFT-DOWN THRU B021-EXIT
013300                 VARYING LE-EXP-IDX FROM LE20-INDEX BY 1
013400                 UNTIL LE-EXP-IDX NOT < LE-EXP-COUNT
013500     END-IF.
013600     SUBTRACT 1 FROM LE-EXP-COUNT.
013700     GO       TO MAIN-EXIT.
013800 B020-EXIT.
013900     EXIT.
014000*
014100 B021-SHIFT-DOWN.
014200     ADD      1 TO WS-SHIFT-COUNT.
014300     MOVE     LE-EXP-ENTRIES (LE-EXP-IDX + 1)
014400       TO     LE-EXP-ENTRIES (LE-EXP-IDX).
014500 B021-EXIT.
014600     EXIT.
014700*
014800 B030-GET-EXPENSE.
014900     IF       LE20-INDEX < 1 OR LE20-INDEX > LE-EXP-COUNT
015000              SET LE20-MISSING-TXN TO TRUE
015100              GO TO B030-EXIT.
015200     SET      LE20-TXN-FOUND TO TRUE.
015300     SET      LE-EXP-IDX TO LE20-INDEX.
015400     MOVE     LE-EXP-T-DESC (LE-EXP-IDX)     TO EXP-DESC.
015500     MOVE     LE-EXP-T-AMOUNT (LE-EXP-IDX)   TO EXP-AMOUNT.
015600     MOVE     LE-EXP-T-DATE (LE-EXP-IDX)     TO EXP-DATE.
015700     MOVE     LE-EXP-T-CATEGORY (LE-EXP-IDX) TO EXP-CATEGORY.
015800 B030-EXIT.
015900     EXIT.
016000*
016100 B040-COUNT-EXPENSE.
016200     MOVE     LE-EXP-COUNT TO LE20-INDEX.
016300     GO       TO MAIN-EXIT.
016400*
016500 B050-TOTAL-EXPENSE.
016600*    LE-EXP-TOTAL IS MAINTAINED AS ENTRIES ARE ADDED
016700*    AND DELETED - NOTHING FURTHER TO COMPUTE HERE.
016800     CONTINUE.
016900*
017000 MAIN-EXIT.
017100     EXIT     PROGRAM.
