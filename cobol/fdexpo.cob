000100*    FD FOR THE EXPENSE LISTING REPORT PRINT FILE.
000200* 24/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000300 FD  EXPENSE-LISTING-FILE
000400     REPORT IS EXPENSE-LISTING-REPORT.
