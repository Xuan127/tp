000100* LOGICAL FILE NAME TABLE FOR THE CASHLEH LEDGER RUN.
000200*    (REPLACES THE OLD SALES/STOCK/PURCHASE/GENERAL
000300*     /IRS/PAYROLL 58-ENTRY FILE-DEFS TABLE - THE
000400*     LEDGER ONLY NEEDS FOUR FILES)
000500*
000600* 22/01/26 VBC - CREATED FOR THE CASHLEH LEDGER
000700*                REBUILD.
000800* 09/02/26 VBC - DROPPED THE OLD PAYROLL/SALES
000900*                ENTRIES, TICKET LE-009.
001000*
001100 01  FILE-DEFS.
001200     02  FILE-DEFS-A.
001300         03  FILE-01    PIC X(80)  VALUE "EXPENSE.IN".
001400         03  FILE-02    PIC X(80)  VALUE "INCOME.IN".
001500         03  FILE-03    PIC X(80)  VALUE "EXPLIST.OUT".
001600         03  FILE-04    PIC X(80)  VALUE "FINSTMT.OUT".
001700     02  FILLER   REDEFINES FILE-DEFS-A.
001800         03  SYSTEM-FILE-NAMES   PIC X(80) OCCURS 4.
001900     02  FILE-DEFS-COUNT         BINARY-SHORT VALUE 4.
002000     02  FILE-DEFS-OS-DELIMITER  PIC X.
002100*
