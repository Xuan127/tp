000100 IDENTIFICATION              DIVISION.
000200*
000300     PROGRAM-ID.             LE000.
000400     AUTHOR.                 R J TANNER.
000500     INSTALLATION.           APPLEWOOD COMPUTERS - CASHLEH.
000600     DATE-WRITTEN.           12/06/84.
000700     DATE-COMPILED.
000800     SECURITY.               COPYRIGHT (C) 2026, V B COEN.
000900                              GNU GENERAL PUBLIC LICENSE -
001000                              SEE FILE COPYING.
001100*
001200*    REMARKS.  CASHLEH LEDGER - START OF DAY.  ESTABLISHES
001300*    THE RUN DATE USED AS THE DEFAULT TRANSACTION DATE BY
001400*    LE010 WHEN AN INPUT RECORD CARRIES NO DATE OF ITS OWN,
001500*    THEN CHAINS TO LE010 TO RUN THE POSTING BATCH.
001600*
001700*    CALLED MODULES.        NONE.
001800*    CALLS.                 LE010.
001900*
002000*------------------------------------------------------
002100*  CHANGE LOG
002200*------------------------------------------------------
002300* 12/06/84 RJT - 0.01 CREATED AS START OF DAY FOR THE
002400*                     APPLEWOOD LEDGER ENTRY (LE) JOB
002500*                     SERIES, SETS THE RUN DATE FOR THE
002600*                     NIGHTLY CASH BOOK RUN FROM THE
002700*                     OPERATOR SCREEN.
002800* 03/09/87 MFH - 0.02 ADDED A SCREEN DATE OVERRIDE FOR
002900*                     YEAR-END ADJUSTMENT RUNS.
003000* 14/11/91 PJS - 0.03 DROPPED THE PUNCHED PARAMETER CARD
003100*                     READ - RUN DATE NOW TAKEN FROM THE
003200*                     OPERATOR SCREEN ONLY.
003300* 09/11/98 VBC - 0.04 Y2K REMEDIATION - RUN DATE EXPANDED
003400*                     FROM A 2-DIGIT TO A 4-DIGIT YEAR
003500*                     THROUGHOUT, NO WINDOWING USED.
003600* 21/01/26 VBC - 1.00 REBUILT FOR THE CASHLEH LEDGER
003700*                     REBUILD, TAKEN FROM THE OLD PY000
003800*                     START OF DAY SHAPE BUT DROPPING THE
003900*                     SCREEN DATE ENTRY AND MULTI DATE
004000*                     FORMAT LOGIC - THE LEDGER ALWAYS
004100*                     RUNS ON CCYYMMDD.
004200* 03/02/26 VBC - 1.01 ADDED WS-DATE-WORK REDEFINES FOR
004300*                     THE LISTING HEADINGS.
004400* 17/02/26 VBC - 1.02 CHAIN TO LE010 RATHER THAN A MENU,
004500*                     TICKET LE-003 - THIS IS A BATCH
004600*                     JOB, NOT A MENU SYSTEM.
004700* 04/03/26 VBC - 1.03 Y2K NOTE - RUN DATE HELD AS 4
004800*                     DIGIT CENTURY THROUGHOUT, NO
004900*                     2-DIGIT YEAR FIELDS REMAIN HERE.
005000* 22/03/26 VBC - 1.04 ADDED WS-ERROR-COUNT COMP COUNTER
005100*                     SO LE010 CAN BE TOLD HOW MANY
005200*                     START OF DAY WARNINGS WERE RAISED.
005300*------------------------------------------------------
005400*
005500 ENVIRONMENT                 DIVISION.
005600*
005700 CONFIGURATION               SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERIC-CLASS IS "0" THRU "9".
006100*
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400*
006500 DATA                        DIVISION.
006600 FILE                        SECTION.
006700*
006800 WORKING-STORAGE             SECTION.
006900*
007000 77  PROG-NAME           PIC X(15)  VALUE "LE000 (1.04)".
007100 77  WS-ERROR-COUNT      PIC 9(3) COMP VALUE ZERO.
007200*
007300 01  WS-DATA.
007400     03  WS-REPLY             PIC X.
007500     03  WS-TODAYS-DATE       PIC 9(8).
007600     03  WS-TIME-RAW          PIC 9(8).
007700     03  FILLER               PIC X(9).
007800*
007900 01  WS-DATE-WORK             PIC X(8).
008000 01  WS-DATE-PARTS  REDEFINES WS-DATE-WORK.
008100     03  WS-DATE-CCYY         PIC 9(4).
008200     03  WS-DATE-MM           PIC 9(2).
008300     03  WS-DATE-DD           PIC 9(2).
008400 01  WS-DATE-NUMERIC REDEFINES WS-DATE-WORK PIC 9(8).
008500*
008600 01  WS-TIME-WORK             PIC X(8).
008700 01  WS-TIME-PARTS  REDEFINES WS-TIME-WORK.
008800     03  WS-TIME-HH           PIC 9(2).
008900     03  WS-TIME-MM           PIC 9(2).
009000     03  WS-TIME-SS           PIC 9(2).
009100     03  FILLER               PIC X(2).
009200*
009300 01  ERROR-MESSAGES.
009400     03  LE001     PIC X(30) VALUE
009500         "LE001 UNABLE TO ESTABLISH DATE".
009600*
009700 LINKAGE                     SECTION.
009800*
009900 01  TO-DAY                   PIC X(8).
010000 COPY "WSCALL.COB".
010100 COPY "WSNAMES.COB".
010200*
010300 PROCEDURE DIVISION  USING WS-CALLING-DATA
010400                            TO-DAY
010500                            FILE-DEFS.
010600*===================================================
010700*
010800 A000-MAIN-LINE.
010900*    START OF DAY - GET TODAY'S DATE, CHAIN TO LE010.
011000     PERFORM A010-ESTABLISH-DATE THRU A010-EXIT.
011100     PERFORM A020-CHAIN-TO-LE010 THRU A020-EXIT.
011200     GO TO A999-MAIN-EXIT.
011300*
011400 A010-ESTABLISH-DATE.
011500     ACCEPT WS-TODAYS-DATE FROM DATE YYYYMMDD.
011600     IF WS-TODAYS-DATE NOT NUMERIC
011700        OR WS-TODAYS-DATE = ZERO
011800        DISPLAY LE001
011900        ADD 1 TO WS-ERROR-COUNT
012000        MOVE ZERO TO WS-TODAYS-DATE
012100     END-IF.
012200     MOVE WS-TODAYS-DATE TO WS-DATE-NUMERIC.
012300     MOVE WS-DATE-WORK   TO TO-DAY.
012400     ACCEPT WS-TIME-RAW  FROM TIME.
012500     MOVE WS-TIME-RAW    TO WS-TIME-WORK.
012600 A010-EXIT.
012700     EXIT.
012800*
012900 A020-CHAIN-TO-LE010.
013000     MOVE ZERO     TO WS-TERM-CODE.
013100     MOVE "LE000"  TO WS-CALLER.
013200     MOVE "LE010"  TO WS-CALLED.
013300     CALL "LE010"  USING WS-CALLING-DATA
013400                          TO-DAY
013500                          FILE-DEFS.
013600 A020-EXIT.
013700     EXIT.
013800*
013900 A999-MAIN-EXIT.
014000     EXIT PROGRAM.
