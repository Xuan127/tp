000100 IDENTIFICATION              DIVISION.
000200*
000300     PROGRAM-ID.             LE060.
000400     AUTHOR.                 S J WALLIS.
000500     INSTALLATION.           APPLEWOOD COMPUTERS - CASHLEH.
000600     DATE-WRITTEN.           15/02/89.
000700     DATE-COMPILED.
000800     SECURITY.               COPYRIGHT (C) 2026, V B COEN.
000900                              GNU GENERAL PUBLIC LICENSE -
001000                              SEE FILE COPYING.
001100*
001200*    REMARKS.  FINANCIAL STATEMENT REPORT.  USES RW (REPORT
001300*    WRITER), SEMI-SOURCED FROM THE OLD VACPRINT VACATION
001400*    REPORT SHAPE.  PRINTS THE COMBINED INCOME/EXPENSE LINE
001500*    TABLE BUILT BY LE030, THEN A FINAL FOOTING LINE WITH
001600*    THE NET CASH FIGURE.
001700*
001800*    CALLED MODULES.        NONE.
001900*    CALLING MODULES.       LE010.
002000*
002100*    FILES USED.            FINSTMT.OUT (FINANCIAL-STMT-FILE).
002200*
002300*------------------------------------------------------
002400*  CHANGE LOG
002500*------------------------------------------------------
002600* 15/02/89 SJW - 0.01 CREATED AS THE CASH BOOK COMBINED
002700*                     STATEMENT REPORT FOR THE APPLEWOOD
002800*                     LEDGER ENTRY (LE) JOB SERIES,
002900*                     SEMI-SOURCED FROM THE OLD VACPRINT
003000*                     VACATION REPORT SHAPE.
003100* 16/05/94 PJS - 0.02 PAGE LIMIT RAISED FROM 48 TO 56
003200*                     LINES FOR THE NEW LASER FORMS.
003300* 21/09/98 VBC - 0.03 Y2K REMEDIATION - REPORT DATE
003400*                     FIELDS EXPANDED TO A 4-DIGIT
003500*                     CENTURY, NO WINDOWING USED.
003600* 03/02/26 VBC - 1.00 REBUILT FOR THE CASHLEH LEDGER
003700*                     REBUILD, STARTED CODING FROM THE
003800*                     OLD VACPRINT VACATION REPORT.
003900* 15/02/26 VBC - 1.01 ADDED THE CONTROL FOOTING FINAL
004000*                     LINE FOR THE NET CASH FIGURE,
004100*                     TICKET LE-014.
004200* 22/02/26 VBC - 1.02 CATEGORY NOW SHOWS "-" ON THE
004300*                     COMBINED LINE WHEN THE STORED
004400*                     CATEGORY IS BLANK, TICKET LE-021.
004500* 30/03/26 VBC - 1.03 ADDED THE MISSING WS-FS-OUT-STATUS
004600*                     FILE STATUS FIELD NAMED BY SELFSO'S
004700*                     SELECT CLAUSE - IT WAS REFERENCED
004800*                     BUT NEVER DECLARED, TICKET LE-029.
004900* 05/04/26 VBC - 1.04 DETAIL LINE NOW TRIMS THE TYPE,
005000*                     DESCRIPTION AND CATEGORY TO THEIR
005100*                     SIGNIFICANT LENGTH BEFORE STRINGING -
005200*                     THE OLD DELIMITED BY SIZE MOVE WAS
005300*                     COPYING THE FULL DECLARED FIELD WIDTH
005400*                     INCLUDING TRAILING SPACES INTO EVERY
005500*                     PRINTED LINE, TICKET LE-033.
005600*------------------------------------------------------
005700*
005800 ENVIRONMENT                 DIVISION.
005900*
006000 CONFIGURATION               SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS AMOUNT-CLASS IS "0" THRU "9".
006400*
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700 COPY "SELFSO.COB".
006800*
006900 DATA                        DIVISION.
007000*
007100 FILE                        SECTION.
007200 COPY "FDFSO.COB".
007300*
007400 WORKING-STORAGE             SECTION.
007500*
007600 77  PROG-NAME           PIC X(15) VALUE "LE060 (1.04)".
007700 77  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
007800 77  WS-LINE-COUNT       PIC 9(3) COMP VALUE ZERO.
007900*
008000 01  WS-FS-OUT-STATUS         PIC XX.
008100     88  WS-FS-OUT-OK            VALUE "00".
008200*
008300 01  WS-HEADER-TEXT           PIC X(120).
008400 01  WS-DETAIL-TEXT           PIC X(180).
008500 01  WS-FOOTING-TEXT          PIC X(180).
008600*
008700 01  WS-AMOUNT-EDIT            PIC ZZZ,ZZ9.99.
008800 01  WS-NET-CASH-EDIT          PIC -ZZ,ZZ9.99.
008900 01  WS-LINE-NO-EDIT           PIC ZZ9.
009000*
009100 01  WS-TYPE-DISPLAY           PIC X(7).
009200*
009300 01  WS-DATE-NUM               PIC 9(8).
009400 01  WS-DATE-PARTS REDEFINES WS-DATE-NUM.
009500     03  WS-DATE-CCYY          PIC 9(4).
009600     03  WS-DATE-MM            PIC 9(2).
009700     03  WS-DATE-DD            PIC 9(2).
009800 01  WS-DATE-NUM-ALT REDEFINES WS-DATE-NUM PIC X(8).
009900 01  WS-DATE-DISPLAY           PIC X(10).
010000*
010100 01  WS-CATEGORY-DISPLAY       PIC X(30).
010200*
010300*    WORK AREAS FOR TRIMMING THE TYPE, DESCRIPTION AND
010400*    CATEGORY TO THEIR SIGNIFICANT LENGTH BEFORE STRINGING -
010500*    AVOIDS PRINTING A FIELD'S TRAILING SPACES ON EVERY LINE.
010600 01  WS-DESC-WORK               PIC X(100).
010700 01  WS-TYPE-LEN                PIC 9(3) COMP.
010800 01  WS-DESC-LEN                PIC 9(3) COMP.
010900 01  WS-CAT-LEN                 PIC 9(3) COMP.
011000*
011100 01  WS-NET-WORK               PIC S9(9)V99.
011200 01  WS-NET-WORK-ALT REDEFINES WS-NET-WORK PIC S9(11).
011300*
011400 LINKAGE                     SECTION.
011500*
011600 COPY "WSFINTAB.COB".
011700*
011800 REPORT SECTION.
011900*
012000 RD  FINANCIAL-STATEMENT-REPORT
012100     CONTROL      FINAL
012200     PAGE LIMIT   WS-PAGE-LINES
012300     HEADING      1
012400     FIRST DETAIL 2
012500     LAST  DETAIL WS-PAGE-LINES.
012600*
012700 01  LE-FS-HEAD   TYPE PAGE HEADING.
012800     03  LINE 1.
012900         05  COL 1   PIC X(120)  SOURCE WS-HEADER-TEXT.
013000*
013100 01  LE-FS-DETAIL   TYPE IS DETAIL.
013200     03  LINE + 1.
013300         05  COL 1   PIC X(180) SOURCE WS-DETAIL-TEXT.
013400*
013500 01  LE-FS-NET-CASH-LINE  TYPE CONTROL FOOTING FINAL.
013600     03  LINE + 2.
013700         05  COL 1   PIC X(180) SOURCE WS-FOOTING-TEXT.
013800*
013900 PROCEDURE DIVISION  USING LE-FINANCIAL-TABLE.
014000*===================================================
014100*
014200 AA000-MAIN.
014300     OPEN     OUTPUT FINANCIAL-STMT-FILE.
014400     STRING   "CASHLEH FINANCIAL STATEMENT - INCOME THEN "
014500              "EXPENSE, FOLLOWED BY NET CASH"
014600              DELIMITED BY SIZE
014700         INTO WS-HEADER-TEXT.
014800     INITIATE FINANCIAL-STATEMENT-REPORT.
014900     IF       LE-FS-COUNT > ZERO
015000              PERFORM AA050-REPORT-LINES THRU AA050-EXIT
015100                 VARYING LE-FS-IDX FROM 1 BY 1
015200                 UNTIL LE-FS-IDX > LE-FS-COUNT
015300     END-IF.
015400     MOVE     LE-FS-NET-CASH TO WS-NET-WORK.
015500     MOVE     WS-NET-WORK TO WS-NET-CASH-EDIT.
015600     STRING   "NET CASH FOR THE PERIOD: S$ "
015700              DELIMITED BY SIZE
015800              WS-NET-CASH-EDIT DELIMITED BY SIZE
015900         INTO WS-FOOTING-TEXT.
016000     GENERATE LE-FS-NET-CASH-LINE.
016100     TERMINATE FINANCIAL-STATEMENT-REPORT.
016200     CLOSE    FINANCIAL-STMT-FILE.
016300     GO       TO AA000-EXIT.
016400*
016500 AA050-REPORT-LINES.
016600     ADD      1 TO WS-LINE-COUNT.
016700     MOVE     WS-LINE-COUNT TO WS-LINE-NO-EDIT.
016800     MOVE     LE-FS-T-TYPE (LE-FS-IDX) TO WS-TYPE-DISPLAY.
016900     MOVE     LE-FS-T-AMOUNT (LE-FS-IDX) TO WS-AMOUNT-EDIT.
017000     MOVE     LE-FS-T-DATE (LE-FS-IDX)   TO WS-DATE-NUM.
017100     STRING   WS-DATE-CCYY DELIMITED BY SIZE
017200              "-"          DELIMITED BY SIZE
017300              WS-DATE-MM   DELIMITED BY SIZE
017400              "-"          DELIMITED BY SIZE
017500              WS-DATE-DD   DELIMITED BY SIZE
017600         INTO WS-DATE-DISPLAY.
017700     IF       LE-FS-T-CATEGORY (LE-FS-IDX) = SPACES
017800              MOVE "-" TO WS-CATEGORY-DISPLAY
017900     ELSE
018000              MOVE LE-FS-T-CATEGORY (LE-FS-IDX)
018100                TO WS-CATEGORY-DISPLAY
018200     END-IF.
018300     MOVE     LE-FS-T-DESC (LE-FS-IDX) TO WS-DESC-WORK.
018400     PERFORM  AA040-TRIM-TYPE THRU AA040-EXIT.
018500     PERFORM  AA043-TRIM-DESC THRU AA043-EXIT.
018600     PERFORM  AA045-TRIM-CATEGORY THRU AA045-EXIT.
018700     STRING   WS-LINE-NO-EDIT DELIMITED BY SIZE
018800              ". "           DELIMITED BY SIZE
018900              WS-TYPE-DISPLAY (1 : WS-TYPE-LEN)
019000                             DELIMITED BY SIZE
019100              ", "           DELIMITED BY SIZE
019200              WS-DATE-DISPLAY DELIMITED BY SIZE
019300              ", "           DELIMITED BY SIZE
019400              WS-DESC-WORK (1 : WS-DESC-LEN) DELIMITED BY SIZE
019500              ", S$ "        DELIMITED BY SIZE
019600              WS-AMOUNT-EDIT DELIMITED BY SIZE
019700              ", "           DELIMITED BY SIZE
019800              WS-CATEGORY-DISPLAY (1 : WS-CAT-LEN)
019900                             DELIMITED BY SIZE
020000         INTO WS-DETAIL-TEXT.
020100     GENERATE LE-FS-DETAIL.
020200 AA050-EXIT.
020300     EXIT.
020400*
020500*    TRIM THE TYPE, DESCRIPTION AND CATEGORY WORK AREAS DOWN
020600*    TO THEIR SIGNIFICANT LENGTH, SCANNING BACK FROM THE END -
020700*    NO INTRINSIC FUNCTION IS USED, JUST A BACKWARD SCAN.
020800 AA040-TRIM-TYPE.
020900     MOVE     7 TO WS-TYPE-LEN.
021000     PERFORM  AA041-SCAN-TYPE THRU AA041-EXIT
021100        UNTIL WS-TYPE-LEN = 0
021200           OR WS-TYPE-DISPLAY (WS-TYPE-LEN : 1) NOT = SPACE.
021300     IF       WS-TYPE-LEN = 0
021400              MOVE 1 TO WS-TYPE-LEN
021500     END-IF.
021600 AA040-EXIT.
021700     EXIT.
021800*
021900 AA041-SCAN-TYPE.
022000     SUBTRACT 1 FROM WS-TYPE-LEN.
022100 AA041-EXIT.
022200     EXIT.
022300*
022400 AA043-TRIM-DESC.
022500     MOVE     100 TO WS-DESC-LEN.
022600     PERFORM  AA044-SCAN-DESC THRU AA044-EXIT
022700        UNTIL WS-DESC-LEN = 0
022800           OR WS-DESC-WORK (WS-DESC-LEN : 1) NOT = SPACE.
022900     IF       WS-DESC-LEN = 0
023000              MOVE 1 TO WS-DESC-LEN
023100     END-IF.
023200 AA043-EXIT.
023300     EXIT.
023400*
023500 AA044-SCAN-DESC.
023600     SUBTRACT 1 FROM WS-DESC-LEN.
023700 AA044-EXIT.
023800     EXIT.
023900*
024000 AA045-TRIM-CATEGORY.
024100     MOVE     30 TO WS-CAT-LEN.
024200     PERFORM  AA046-SCAN-CATEGORY THRU AA046-EXIT
024300        UNTIL WS-CAT-LEN = 0
024400           OR WS-CATEGORY-DISPLAY (WS-CAT-LEN : 1) NOT = SPACE.
024500     IF       WS-CAT-LEN = 0
024600              MOVE 1 TO WS-CAT-LEN
024700     END-IF.
024800 AA045-EXIT.
024900     EXIT.
025000*
025100 AA046-SCAN-CATEGORY.
025200     SUBTRACT 1 FROM WS-CAT-LEN.
025300 AA046-EXIT.
025400     EXIT.
025500*
025600 AA000-EXIT.
025700     EXIT     PROGRAM.
