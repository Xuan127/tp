000100*****************************************
000200*                                       *
000300*  RECORD DEFINITION FOR INCOME ENTRY   *
000400*        (IN-MEMORY TABLE ELEMENT)      *
000500*    POSTING ORDER IS THE ONLY KEY      *
000600*****************************************
000700*  FIELD WIDTH 148 BYTES, PADDED TO 153 BY FILLER.
000800*
000900* 04/02/26 VBC - CREATED, SPLIT OFF OLD PY-PAY-
001000*                TRANSACTIONS-RECORD SHAPE FOR THE
001100*                CASHLEH LEDGER REBUILD.
001200* 11/02/26 VBC - ADDED INC-CATEGORY PER TICKET LE-014.
001300* 18/02/26 VBC - ADDED INC-ONE-TIME FLAG, DEFAULT 'Y'.
001400* 30/03/26 VBC - DROPPED LE-INCOME-HEADER - NO CALLER
001500*                EVER BUILT OR READ A HEADER RECORD FOR
001600*                THIS TABLE, TICKET LE-031.
001700*
001800 01  LE-INCOME-RECORD.
001900     03  INC-DESC            PIC X(100).
002000     03  INC-AMOUNT          PIC S9(7)V99.
002100     03  INC-DATE            PIC 9(8).
002200     03  INC-ONE-TIME        PIC X(1).
002300*        'Y' ONE-TIME INCOME, 'N' RECURRING INCOME.
002400     03  INC-CATEGORY        PIC X(30).
002500     03  FILLER              PIC X(5).
002600*
