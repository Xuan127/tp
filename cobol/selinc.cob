000100*    SELECT CLAUSE FOR THE INCOME INPUT FILE.
000200* 23/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000300     SELECT INCOME-IN-FILE   ASSIGN TO "INCOMEIN"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS   IS WS-INC-IN-STATUS.
