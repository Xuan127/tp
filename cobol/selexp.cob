000100*    SELECT CLAUSE FOR THE EXPENSE INPUT FILE.
000200* 23/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000300     SELECT EXPENSE-IN-FILE  ASSIGN TO "EXPENSEIN"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS   IS WS-EXP-IN-STATUS.
