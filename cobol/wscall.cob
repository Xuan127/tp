000100* GENERIC INTER-PROGRAM CHAINING LINKAGE, SHARED BY
000200* EVERY LE0NN PROGRAM WHEN ONE STEP OF THE LEDGER
000300* RUN CALLS THE NEXT.
000400*
000500* 21/01/26 VBC - CARRIED OVER FROM THE PAYROLL CHAIN
000600*                RECORD FOR THE CASHLEH LEDGER
000700*                REBUILD, LE-CD-ARGS WIDENED TO 20
000800*                TO CARRY AN INPUT FILE NAME
000900*                OVERRIDE.
001000* 08/02/26 VBC - ADDED FILLER, PAD TO 64 BYTE RECORD.
001100*
001200 01  WS-CALLING-DATA.
001300     03  WS-CALLED          PIC X(8).
001400     03  WS-CALLER          PIC X(8).
001500     03  WS-DEL-LINK        PIC X(8).
001600     03  WS-TERM-CODE       PIC 99.
001700     03  WS-PROCESS-FUNC    PIC 9.
001800     03  WS-SUB-FUNCTION    PIC 9.
001900     03  WS-CD-ARGS         PIC X(20).
002000     03  FILLER             PIC X(16).
002100*
