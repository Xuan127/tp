000100*    FD FOR THE FINANCIAL STATEMENT REPORT PRINT FILE.
000200* 24/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000300 FD  FINANCIAL-STMT-FILE
000400     REPORT IS FINANCIAL-STATEMENT-REPORT.
