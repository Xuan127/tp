000100*****************************************
000200*                                       *
000300*  IN-MEMORY TABLE FOR THE COMBINED     *
000400*  FINANCIAL STATEMENT (INCOME BLOCK    *
000500*  THEN EXPENSE BLOCK) PLUS NET CASH    *
000600*  ACCUMULATORS.                        *
000700*     (REPLACES PY-COMP-HIST-RECORD     *
000800*      QTD/YTD ACCUMULATOR SHAPE)       *
000900*****************************************
001000*  MAX 400 COMBINED LINES HELD PER RUN OF LE010.
001100*
001200* 07/02/26 VBC - CREATED FOR THE CASHLEH LEDGER
001300*                REBUILD, MODELLED ON THE OLD
001400*                PY-COMP-HIST QTD/YTD BLOCKS -
001500*                INCOME TAKES THE QTD SLOT,
001600*                EXPENSE TAKES THE YTD SLOT.
001700* 20/02/26 VBC - ADDED LE-FS-INCOME-COUNT SO
001800*                LE030 KNOWS WHERE THE EXPENSE
001900*                BLOCK STARTS, TICKET LE-022.
002000*
002100 01  LE-FINANCIAL-TABLE.
002200     03  LE-FS-COUNT            PIC 9(3)       COMP.
002300     03  LE-FS-INCOME-COUNT     PIC 9(3)       COMP.
002400     03  LE-FS-TOTALS.
002500         05  LE-FS-TOTAL-INCOME   PIC S9(9)V99 COMP-3.
002600         05  LE-FS-TOTAL-EXPENSE  PIC S9(9)V99 COMP-3.
002700         05  LE-FS-NET-CASH       PIC S9(9)V99 COMP-3.
002800     03  LE-FS-MISSING-SW       PIC X.
002900         88  LE30-MISSING-TXN       VALUE "Y".
003000         88  LE30-TXN-FOUND         VALUE "N".
003100     03  FILLER                 PIC X(5).
003200     03  LE-FS-LINES  OCCURS 400 TIMES
003300                      INDEXED BY LE-FS-IDX.
003400         05  LE-FS-T-TYPE       PIC X(7).
003500         05  LE-FS-T-DATE       PIC 9(8).
003600         05  LE-FS-T-DESC       PIC X(100).
003700         05  LE-FS-T-AMOUNT     PIC S9(7)V99.
003800         05  LE-FS-T-CATEGORY   PIC X(30).
003900         05  FILLER             PIC X(3).
004000*
