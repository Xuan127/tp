000100*    SELECT CLAUSE FOR THE FINANCIAL STATEMENT REPORT.
000200* 24/01/26 VBC - CREATED FOR THE CASHLEH LEDGER REBUILD.
000300     SELECT FINANCIAL-STMT-FILE   ASSIGN TO "FINSTMTOUT"
000400            ORGANIZATION IS LINE SEQUENTIAL
000500            FILE STATUS   IS WS-FS-OUT-STATUS.
